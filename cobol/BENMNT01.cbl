000100*****************************************************************
000200* PROGRAM-ID. BENMNT01.
000300* AUTHOR.     R. T. ALVES.
000400* INSTALLATION. BENECORP DATA PROCESSING CENTER.
000500* DATE-WRITTEN. 03/14/1986.
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* DATE       BY       REQUEST   DESCRIPTION
001200*-----------------------------------------------------------------
001300* 03/14/86   RTA      WO-0118   ORIGINAL PROGRAM - BENEFIC WO-0118
001400*                               MASTER ADD/CHANGE/DELETE F WO-0118
001500*                               THE DAILY MAINTENANCE EXTR WO-0118
001600* 09/02/86   RTA      WO-0144   ADDED BENCTL NEXT-ID CONTR WO-0144
001700*                               RECORD, REMOVED FULL-FILE  WO-0144
001800*                               FOR HIGH BENE-ID.          WO-0144
001900* 05/19/88   J.SILVA  CR-0301   REQ-DESCRICAO NOW OPTIONAL CR-0301
002000*                               ADD AND CHANGE PER AUDIT F CR-0301
002100* 11/30/90   L.KRAMER CR-0512   REJECTED TRANSACTIONS NOW  CR-0512
002200*                               REASON TEXT TO BENERR INST CR-0512
002300*                               JUST THE TRANSACTION CODE. CR-0512
002400* 02/08/93   RTA      PR-0677   REQ-ATIVO BLANK NOW DEFAUL PR-0677
002500*                               'Y' ON BOTH ADD AND CHANGE PR-0677
002600* 07/22/95   M.PEREZ  CR-0709   DELETE IS LOGICAL ONLY - B CR-0709
002700*                               AND HISTORY ARE RETAINED,  CR-0709
002800*                               PHYSICALLY REMOVED FROM BE CR-0709
002900* 01/11/97   L.KRAMER PR-0814   RUN TOTALS NOW DISPLAYED A PR-0814
003000*                               FOR OPERATIONS LOG REVIEW. PR-0814
003100*YR2000*08/17/98   RTA      CR-0902   CENTURY WINDOW ADDED CR-0902
003200*YR2000*                    WS-DATE BREAKOUT FOR THE RUN-D CR-0902
003300*YR2000*                    BANNER.  BENE-ID AND MONEY FIE CR-0902
003400*YR2000*                    WERE NEVER DATE-DEPENDENT - NO CR-0902
003500*YR2000*                    OTHER CHANGE REQUIRED.         CR-0902
003600* 03/30/99   J.SILVA  CR-0955   Y2K CERTIFICATION SIGN-OFF CR-0955
003700* 06/14/01   D.OKAFOR CR-1042   ADD NOW REJECTS REQ-VALOR  CR-1042
003800*                               NEGATIVE BEFORE THE RECORD CR-1042
003900*                               WRITTEN - WAS SILENTLY ACC CR-1042
004000* 10/05/04   D.OKAFOR PR-1190   FATAL WRITE/REWRITE ERRORS PR-1190
004100*                               BENMAST NOW ABORT THE RUN  PR-1190
004200*                               THAN CONTINUE WITH BAD DAT PR-1190
004300* 11/12/07   M.PEREZ  CR-1263   ADDED "L" (LIST-ALL) AND " CR-1263
004400*                               (FIND-BY-ID) TRANSACTION C CR-1263
004500*                               THE BENLST OUTPUT - AUDIT  CR-1263
004600*                               WAY TO PULL A BENEFICIO WI CR-1263
004700*                               GOING THROUGH THE ONLINE S CR-1263
004800* 02/14/08   M.PEREZ  PR-1305   LL-BENE-VALOR WAS ONLY 10  PR-1305
004900*                               DIGITS WIDE - SAME FIELD O PR-1305
005000*                               BENMAST IS 13.  HIGH-ORDER PR-1305
005100*                               DIGITS ON A BALANCE OVER 1 PR-1305
005200*                               10 BILLION WERE BEING DROP PR-1305
005300*                               ON LIST/FIND OUTPUT.  WIDE PR-1305
005400*                               TO MATCH, TRIMMED TRAILING PR-1305
005500*                               FILLER BY 4 TO HOLD 132.   PR-1305
005600*****************************************************************
005700 IDENTIFICATION DIVISION.
005800
005900 PROGRAM-ID. BENMNT01.
006000 AUTHOR. R. T. ALVES.
006100 INSTALLATION. BENECORP DATA PROCESSING CENTER.
006200 DATE-WRITTEN. 03/14/1986.
006300 DATE-COMPILED.
006400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200
007300 SPECIAL-NAMES.
007400     CLASS BENE-ID-NUMERIC IS "0" THRU "9"
007500     UPSI-0 ON STATUS IS DEBUG-DISPLAY-ON
007600            OFF STATUS IS DEBUG-DISPLAY-OFF.
007700*    DEBUG-DISPLAY-ON IS SET BY THE OPERATOR AT JCL EXEC TIME
007800*    (UPSI PARM) TO TRACE EACH BENMAST KEY LOOKUP ON THE CONSOLE
007900*    DURING A RERUN - NORMALLY LEFT OFF.  SEE 320-LOOKUP.
008000
008100 INPUT-OUTPUT SECTION.
008200
008300 FILE-CONTROL.
008400
008500     SELECT BENREQ ASSIGN TO BENREQ.
008600
008700     SELECT BENMAST ASSIGN TO BENMAST
008800                     ORGANIZATION IS RELATIVE
008900                     ACCESS MODE IS DYNAMIC
009000                     RELATIVE KEY IS WS-RELATIVE-KEY-BENE
009100                     FILE STATUS IS BENMAST-FILE-STATUS.
009200
009300     SELECT BENCTL ASSIGN TO BENCTL
009400                     ORGANIZATION IS RELATIVE
009500                     ACCESS MODE IS RANDOM
009600                     RELATIVE KEY IS WS-RELATIVE-KEY-CTL
009700                     FILE STATUS IS BENCTL-FILE-STATUS.
009800
009900     SELECT BENERR ASSIGN TO BENERR
010000                     FILE STATUS IS BENERR-FILE-STATUS.
010100
010200     SELECT BENLST ASSIGN TO BENLST
010300                     FILE STATUS IS BENLST-FILE-STATUS.
010400
010500 DATA DIVISION.
010600
010700 FILE SECTION.
010800
010900 FD  BENREQ.
011000
011100 01  BENREQ-RECORD-AREA.
011200     05  FILLER                    PIC X(380).
011300
011400 FD  BENMAST.
011500
011600 01  BENMAST-RECORD-AREA.
011700     05  FILLER                    PIC X(380).
011800
011900 FD  BENCTL.
012000
012100 01  BENCTL-RECORD-AREA.
012200     05  FILLER                    PIC X(010).
012300
012400 FD  BENERR.
012500
012600 01  BENERR-RECORD-AREA.
012700     05  FILLER                    PIC X(080).
012800
012900 FD  BENLST.
013000
013100 01  BENLST-PRINT-AREA.
013200     05  FILLER                    PIC X(132).
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  SWITCHES.
013700     05  BENREQ-EOF-SWITCH           PIC X(01) VALUE "N".
013800         88  BENREQ-EOF                        VALUE "Y".
013900     05  MASTER-FOUND-SWITCH         PIC X(01) VALUE "Y".
014000         88  MASTER-FOUND                      VALUE "Y".
014100     05  VALID-TRANSACTION-SWITCH    PIC X(01) VALUE "Y".
014200         88  VALID-TRANSACTION                 VALUE "Y".
014300     05  CTL-FOUND-SWITCH            PIC X(01) VALUE "Y".
014400         88  CTL-FOUND                         VALUE "Y".
014500     05  LIST-EOF-SWITCH             PIC X(01) VALUE "N".
014600         88  LIST-EOF                          VALUE "Y".
014700
014800 01  FILE-STATUS-FIELDS.
014900     05  BENMAST-FILE-STATUS      PIC X(02).
015000         88  BENMAST-SUCCESSFUL           VALUE "00".
015100     05  BENCTL-FILE-STATUS       PIC X(02).
015200         88  BENCTL-SUCCESSFUL            VALUE "00".
015300     05  BENERR-FILE-STATUS       PIC X(02).
015400         88  BENERR-SUCCESSFUL            VALUE "00".
015500     05  BENLST-FILE-STATUS       PIC X(02).
015600         88  BENLST-SUCCESSFUL            VALUE "00".
015700
015800 77  WS-RELATIVE-KEY-BENE         PIC 9(09) COMP.
015900 77  WS-RELATIVE-KEY-CTL          PIC 9(09) COMP VALUE 1.
016000 77  WS-NEXT-BENE-ID              PIC 9(09) COMP.
016100 77  WS-RECORD-COUNT              PIC 9(07) COMP VALUE ZERO.
016200 77  WS-ADD-COUNT                 PIC 9(07) COMP VALUE ZERO.
016300 77  WS-CHANGE-COUNT              PIC 9(07) COMP VALUE ZERO.
016400 77  WS-DELETE-COUNT              PIC 9(07) COMP VALUE ZERO.
016500 77  WS-REJECT-COUNT              PIC 9(07) COMP VALUE ZERO.
016600 77  WS-LIST-COUNT                PIC 9(07) COMP VALUE ZERO.
016700 77  WS-FIND-COUNT                PIC 9(07) COMP VALUE ZERO.
016800 77  WS-FIND-NOTFOUND-COUNT       PIC 9(07) COMP VALUE ZERO.
016900
017000 01  WS-REJECT-REASON             PIC X(60) VALUE SPACE.
017100
017200 01  WS-DATE-YYYYMMDD             PIC 9(08).
017300 01  WS-DATE-YYYYMMDD-R REDEFINES WS-DATE-YYYYMMDD.
017400     05  WS-DATE-CCYY              PIC 9(04).
017500     05  WS-DATE-MM                PIC 9(02).
017600     05  WS-DATE-DD                PIC 9(02).
017700
017800 01  BENEFICIO-REQUEST-RECORD.
017900     05  BR-TRANS-CODE             PIC X(01).
018000         88  BR-ADD-RECORD                  VALUE "A".
018100         88  BR-CHANGE-RECORD               VALUE "C".
018200         88  BR-DELETE-RECORD               VALUE "D".
018300         88  BR-LIST-RECORD                 VALUE "L".
018400         88  BR-FIND-RECORD                 VALUE "F".
018500     05  BR-BENE-ID                PIC 9(09).
018600     05  BR-BENE-NOME              PIC X(100).
018700     05  BR-BENE-DESCRICAO         PIC X(255).
018800     05  BR-BENE-VALOR             PIC S9(13)V9(02) COMP-3.
018900     05  BR-BENE-ATIVO             PIC X(01).
019000     05  FILLER                    PIC X(06).
019100
019200 01  BENEFICIO-MASTER-RECORD.
019300     05  BM-BENE-ID                PIC 9(09).
019400     05  BM-BENE-NOME              PIC X(100).
019500     05  BM-BENE-DESCRICAO         PIC X(255).
019600     05  BM-BENE-VALOR             PIC S9(13)V9(02) COMP-3.
019700     05  BM-BENE-ATIVO             PIC X(01).
019800         88  BM-ATIVO-YES                   VALUE "Y".
019900         88  BM-ATIVO-NO                     VALUE "N".
020000     05  FILLER                    PIC X(07).
020100
020200 01  BM-ALT-ID-VIEW REDEFINES BENEFICIO-MASTER-RECORD.
020300     05  BM-ALT-BENE-ID-X          PIC X(09).
020400     05  FILLER                    PIC X(371).
020500
020600 01  BENEFICIO-CONTROL-RECORD.
020700     05  BC-NEXT-BENE-ID           PIC 9(09) COMP.
020800     05  FILLER                    PIC X(06).
020900
021000 01  BC-INITIAL-VALUES REDEFINES BENEFICIO-CONTROL-RECORD.
021100     05  BC-INIT-NEXT-ID           PIC 9(09) COMP VALUE 1.
021200     05  FILLER                    PIC X(06).
021300
021400 01  BENEFICIO-ERROR-RECORD.
021500     05  BE-TRANS-CODE             PIC X(01).
021600     05  BE-BENE-ID                PIC 9(09).
021700     05  BE-REASON                 PIC X(60).
021800     05  FILLER                    PIC X(10).
021900
022000*    LL-BENE-VALOR WIDENED TO 13 DIGITS 02/14/08 PR-1305   PR-1305
022100 01  LIST-DETAIL-LINE.
022200     05  FILLER                    PIC X(02)  VALUE SPACE.
022300     05  LL-BENE-ID                PIC 9(09).
022400     05  FILLER                    PIC X(02)  VALUE SPACE.
022500     05  LL-BENE-NOME              PIC X(40).
022600     05  FILLER                    PIC X(02)  VALUE SPACE.
022700     05  LL-BENE-DESCRICAO         PIC X(40).
022800     05  FILLER                    PIC X(02)  VALUE SPACE.
022900     05  LL-BENE-VALOR             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
023000     05  FILLER                    PIC X(02)  VALUE SPACE.
023100     05  LL-BENE-ATIVO             PIC X(01).
023200     05  FILLER                    PIC X(11)  VALUE SPACE.
023300
023400 01  LIST-NOT-FOUND-LINE.
023500     05  FILLER                    PIC X(02)  VALUE SPACE.
023600     05  LN-BENE-ID                PIC 9(09).
023700     05  FILLER                    PIC X(02)  VALUE SPACE.
023800     05  FILLER                    PIC X(30)  VALUE
023900             "BENEFICIO NAO ENCONTRADO.".
024000     05  FILLER                    PIC X(89)  VALUE SPACE.
024100
024200 PROCEDURE DIVISION.
024300
024400*****************************************************************
024500* MAIN LINE.  OPENS THE MAINTENANCE TRANSACTION FILE, THE
024600* BENEFICIO MASTER, THE NEXT-ID CONTROL RECORD AND THE REJECT
024700* FILE, THEN DRIVES ONE TRANSACTION AT A TIME UNTIL END OF THE
024800* TRANSACTION FILE.
024900*****************************************************************
025000 000-MAINTAIN-BENEFICIO-FILE.
025100
025200     PERFORM 100-DISPLAY-RUN-BANNER THRU 100-EXIT.
025300     OPEN INPUT  BENREQ
025400          I-O    BENMAST
025500                  BENCTL
025600          OUTPUT BENERR
025700                 BENLST.
025800     PERFORM 300-MAINTAIN-BENEFICIO-RECORD THRU 300-EXIT
025900         UNTIL BENREQ-EOF.
026000     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
026100     CLOSE BENREQ
026200           BENMAST
026300           BENCTL
026400           BENERR
026500           BENLST.
026600     STOP RUN.
026700
026800*****************************************************************
026900* DISPLAYS THE JOB BANNER AND TODAY'S RUN DATE ON THE OPERATOR
027000* CONSOLE AT START OF THE RUN.
027100*****************************************************************
027200 100-DISPLAY-RUN-BANNER.
027300
027400     ACCEPT WS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
027500     DISPLAY "BENMNT01 - BENEFICIO MASTER MAINTENANCE".
027600     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/"
027700             WS-DATE-CCYY.
027800
027900 100-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* READS ONE TRANSACTION, THEN ROUTES IT TO THE ADD, CHANGE,
028400* DELETE, LIST-ALL OR FIND-BY-ID PARAGRAPH BASED ON BR-TRANS-CODE.
028500* AN UNRECOGNIZED TRANSACTION CODE IS REJECTED TO BENERR.
028600* CR-1263 ADDED THE L AND F CODES.                         CR-1263
028700*****************************************************************
028800 300-MAINTAIN-BENEFICIO-RECORD.
028900
029000     PERFORM 310-READ-BENEFICIO-REQUEST THRU 310-EXIT.
029100     IF NOT BENREQ-EOF
029200         ADD 1 TO WS-RECORD-COUNT
029300         MOVE SPACE TO WS-REJECT-REASON
029400         IF BR-ADD-RECORD
029500             PERFORM 340-ADD-BENEFICIO-RECORD THRU 340-EXIT
029600         ELSE
029700         IF BR-CHANGE-RECORD
029800             PERFORM 360-CHANGE-BENEFICIO-RECORD THRU 360-EXIT
029900         ELSE
030000         IF BR-DELETE-RECORD
030100             PERFORM 400-DELETE-BENEFICIO-RECORD THRU 400-EXIT
030200         ELSE
030300         IF BR-LIST-RECORD
030400             PERFORM 200-LIST-ALL-BENEFICIO-MASTER THRU 200-EXIT
030500         ELSE
030600         IF BR-FIND-RECORD
030700             PERFORM 220-FIND-BENEFICIO-BY-ID THRU 220-EXIT
030800         ELSE
030900             MOVE "TRANSACTION CODE NAO RECONHECIDO."
031000                 TO WS-REJECT-REASON
031100             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
031200
031300 300-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700* READS THE NEXT BENEFICIO-REQUEST TRANSACTION.  AT END OF FILE
031800* SETS THE EOF SWITCH SO THE DRIVING PERFORM IN 000 STOPS.
031900*****************************************************************
032000 310-READ-BENEFICIO-REQUEST.
032100
032200     READ BENREQ INTO BENEFICIO-REQUEST-RECORD
032300         AT END
032400             SET BENREQ-EOF TO TRUE.
032500
032600 310-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000* LIST-ALL TRANSACTION.  REPOSITIONS BENMAST TO RELATIVE RECORD 1
033100* AND READS IT SEQUENTIALLY TO END OF FILE, PROJECTING EACH
033200* BENEFICIO MASTER RECORD TO ONE BENLST DETAIL LINE.  ADDED
033300* CR-1263 - NO COMPUTATION, STRAIGHT RETRIEVAL.            CR-1263
033400*****************************************************************
033500 200-LIST-ALL-BENEFICIO-MASTER.
033600
033700     MOVE "N" TO LIST-EOF-SWITCH.
033800     MOVE 1 TO WS-RELATIVE-KEY-BENE.
033900     START BENMAST KEY IS NOT LESS THAN WS-RELATIVE-KEY-BENE
034000         INVALID KEY
034100             SET LIST-EOF TO TRUE.
034200     PERFORM 210-READ-NEXT-MASTER-RECORD THRU 210-EXIT
034300         UNTIL LIST-EOF.
034400
034500 200-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* READS THE NEXT BENMAST RECORD IN RELATIVE-KEY SEQUENCE FOR THE
035000* LIST-ALL TRANSACTION.  AT END OF FILE SETS THE LIST-EOF SWITCH.
035100*****************************************************************
035200 210-READ-NEXT-MASTER-RECORD.
035300
035400     READ BENMAST NEXT RECORD INTO BENEFICIO-MASTER-RECORD
035500         AT END
035600             SET LIST-EOF TO TRUE.
035700     IF NOT LIST-EOF
035800         ADD 1 TO WS-LIST-COUNT
035900         PERFORM 230-PRINT-LIST-DETAIL-LINE THRU 230-EXIT.
036000
036100 210-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500* LOOKS UP THE BENEFICIO MASTER RECORD KEYED BY BR-BENE-ID.
036600* USED BY THE CHANGE AND DELETE PARAGRAPHS, AND BY THE
036700* FIND-BY-ID TRANSACTION ADDED CR-1263.  TRACES THE ALPHAN CR-1263
036800* ALTERNATE KEY VIEW OF THE RECORD FOUND ON THE CONSOLE WH CR-1263
036900* OPERATOR TURNS THE DEBUG UPSI SWITCH ON.                 CR-1263
037000*****************************************************************
037100 320-LOOKUP-BENEFICIO-MASTER.
037200
037300     MOVE BR-BENE-ID TO WS-RELATIVE-KEY-BENE.
037400     READ BENMAST INTO BENEFICIO-MASTER-RECORD
037500         INVALID KEY
037600             MOVE "N" TO MASTER-FOUND-SWITCH
037700         NOT INVALID KEY
037800             SET MASTER-FOUND TO TRUE.
037900     IF DEBUG-DISPLAY-ON AND MASTER-FOUND
038000         DISPLAY "BENMAST MATCHED KEY " BM-ALT-BENE-ID-X.
038100
038200 320-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* FIND-BY-ID TRANSACTION.  LOOKS UP ONE BENEFICIO MASTER RECORD
038700* AND PROJECTS IT TO A BENLST DETAIL LINE, OR PRINTS A
038800* NOT-FOUND LINE WHEN BR-BENE-ID DOES NOT RESOLVE.  ADDED
038900* CR-1263.                                                 CR-1263
039000*****************************************************************
039100 220-FIND-BENEFICIO-BY-ID.
039200
039300     PERFORM 320-LOOKUP-BENEFICIO-MASTER THRU 320-EXIT.
039400     ADD 1 TO WS-FIND-COUNT.
039500     IF MASTER-FOUND
039600         PERFORM 230-PRINT-LIST-DETAIL-LINE THRU 230-EXIT
039700     ELSE
039800         ADD 1 TO WS-FIND-NOTFOUND-COUNT
039900         PERFORM 240-PRINT-LIST-NOT-FOUND-LINE THRU 240-EXIT.
040000
040100 220-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* PROJECTS THE CURRENT BENEFICIO-MASTER-RECORD TO A BENLST
040600* DETAIL LINE FOR EITHER THE LIST-ALL OR THE FIND-BY-ID
040700* TRANSACTION.  ADDED CR-1263.                             CR-1263
040800*****************************************************************
040900 230-PRINT-LIST-DETAIL-LINE.
041000
041100     MOVE BM-BENE-ID TO LL-BENE-ID.
041200     MOVE BM-BENE-NOME TO LL-BENE-NOME.
041300     MOVE BM-BENE-DESCRICAO TO LL-BENE-DESCRICAO.
041400     MOVE BM-BENE-VALOR TO LL-BENE-VALOR.
041500     MOVE BM-BENE-ATIVO TO LL-BENE-ATIVO.
041600     WRITE BENLST-PRINT-AREA FROM LIST-DETAIL-LINE.
041700     IF NOT BENLST-SUCCESSFUL
041800         GO TO 990-ABORT-RUN.
041900
042000 230-EXIT.
042100     EXIT.
042200
042300*****************************************************************
042400* PRINTS A NOT-FOUND LINE TO BENLST FOR A FIND-BY-ID TRANSACTION
042500* WHOSE BR-BENE-ID DID NOT RESOLVE ON BENMAST.  ADDED CR-1 CR-1263
042600*****************************************************************
042700 240-PRINT-LIST-NOT-FOUND-LINE.
042800
042900     MOVE BR-BENE-ID TO LN-BENE-ID.
043000     WRITE BENLST-PRINT-AREA FROM LIST-NOT-FOUND-LINE.
043100     IF NOT BENLST-SUCCESSFUL
043200         GO TO 990-ABORT-RUN.
043300
043400 240-EXIT.
043500     EXIT.
043600
043700*****************************************************************
043800* ADD TRANSACTION.  ASSIGNS THE NEXT BENE-ID, DEFAULTS
043900* REQ-ATIVO TO "Y" WHEN BLANK, EDITS THE REQUEST FIELDS AND
044000* WRITES THE NEW BENEFICIO MASTER RECORD.
044100*****************************************************************
044200 340-ADD-BENEFICIO-RECORD.
044300
044400     PERFORM 420-EDIT-BENEFICIO-REQUEST THRU 420-EXIT.
044500     IF VALID-TRANSACTION
044600         PERFORM 345-GET-NEXT-BENE-ID THRU 345-EXIT
044700         MOVE WS-NEXT-BENE-ID TO BM-BENE-ID
044800         MOVE BR-BENE-NOME TO BM-BENE-NOME
044900         MOVE BR-BENE-DESCRICAO TO BM-BENE-DESCRICAO
045000         MOVE BR-BENE-VALOR TO BM-BENE-VALOR
045100         IF BR-BENE-ATIVO = SPACE
045200             MOVE "Y" TO BM-BENE-ATIVO
045300         ELSE
045400             MOVE BR-BENE-ATIVO TO BM-BENE-ATIVO
045500         END-IF
045600         MOVE BM-BENE-ID TO WS-RELATIVE-KEY-BENE
045700         WRITE BENMAST-RECORD-AREA FROM BENEFICIO-MASTER-RECORD
045800             INVALID KEY
045900                 GO TO 990-ABORT-RUN.
046000         ADD 1 TO WS-ADD-COUNT
046100     ELSE
046200         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
046300
046400 340-EXIT.
046500     EXIT.
046600
046700*****************************************************************
046800* READS THE NEXT-BENE-ID CONTROL RECORD, HANDS OUT THE CURRENT
046900* VALUE AND REWRITES THE RECORD WITH THE NEXT ONE.  IF THE
047000* CONTROL RECORD HAS NEVER BEEN WRITTEN (FIRST RUN AGAINST AN
047100* EMPTY BENMAST) IT IS CREATED STARTING AT BENE-ID 1.
047200*****************************************************************
047300 345-GET-NEXT-BENE-ID.
047400
047500     READ BENCTL INTO BENEFICIO-CONTROL-RECORD
047600         INVALID KEY
047700             MOVE "N" TO CTL-FOUND-SWITCH
047800         NOT INVALID KEY
047900             SET CTL-FOUND TO TRUE.
048000     IF NOT CTL-FOUND
048100         MOVE BC-INIT-NEXT-ID TO BC-NEXT-BENE-ID
048200         WRITE BENCTL-RECORD-AREA FROM BENEFICIO-CONTROL-RECORD
048300             INVALID KEY
048400                 GO TO 990-ABORT-RUN.
048500     MOVE BC-NEXT-BENE-ID TO WS-NEXT-BENE-ID.
048600     ADD 1 TO BC-NEXT-BENE-ID.
048700     REWRITE BENCTL-RECORD-AREA FROM BENEFICIO-CONTROL-RECORD
048800         INVALID KEY
048900             GO TO 990-ABORT-RUN.
049000
049100 345-EXIT.
049200     EXIT.
049300
049400*****************************************************************
049500* CHANGE TRANSACTION.  LOOKS UP THE EXISTING MASTER RECORD,
049600* REJECTS IF NOT FOUND, OTHERWISE OVERWRITES BM-BENE-NOME,
049700* BM-BENE-DESCRICAO, BM-BENE-VALOR AND BM-BENE-ATIVO FROM THE
049800* REQUEST (DEFAULTING BM-BENE-ATIVO TO "Y" WHEN REQ-ATIVO IS
049900* BLANK) AND REWRITES THE MASTER RECORD.
050000*****************************************************************
050100 360-CHANGE-BENEFICIO-RECORD.
050200
050300     PERFORM 320-LOOKUP-BENEFICIO-MASTER THRU 320-EXIT.
050400     IF NOT MASTER-FOUND
050500         MOVE "BENEFICIO NAO ENCONTRADO PARA ALTERACAO."
050600             TO WS-REJECT-REASON
050700         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
050800     ELSE
050900         PERFORM 420-EDIT-BENEFICIO-REQUEST THRU 420-EXIT
051000         IF VALID-TRANSACTION
051100             MOVE BR-BENE-NOME TO BM-BENE-NOME
051200             MOVE BR-BENE-DESCRICAO TO BM-BENE-DESCRICAO
051300             MOVE BR-BENE-VALOR TO BM-BENE-VALOR
051400             IF BR-BENE-ATIVO = SPACE
051500                 MOVE "Y" TO BM-BENE-ATIVO
051600             ELSE
051700                 MOVE BR-BENE-ATIVO TO BM-BENE-ATIVO
051800             END-IF
051900             MOVE BR-BENE-ID TO WS-RELATIVE-KEY-BENE
052000             REWRITE BENMAST-RECORD-AREA
052100                 FROM BENEFICIO-MASTER-RECORD
052200                 INVALID KEY
052300                     GO TO 990-ABORT-RUN.
052400             ADD 1 TO WS-CHANGE-COUNT
052500         ELSE
052600             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
052700
052800 360-EXIT.
052900     EXIT.
053000
053100*****************************************************************
053200* DELETE TRANSACTION.  LOOKS UP THE MASTER RECORD AND REJECTS
053300* IF NOT FOUND, OTHERWISE SETS BM-BENE-ATIVO TO "N" AND
053400* REWRITES IT - THE RECORD AND ITS BALANCE ARE NEVER REMOVED.
053500*****************************************************************
053600 400-DELETE-BENEFICIO-RECORD.
053700
053800     PERFORM 320-LOOKUP-BENEFICIO-MASTER THRU 320-EXIT.
053900     IF NOT MASTER-FOUND
054000         MOVE "BENEFICIO NAO ENCONTRADO PARA EXCLUSAO."
054100             TO WS-REJECT-REASON
054200         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
054300     ELSE
054400         MOVE "N" TO BM-BENE-ATIVO
054500         MOVE BR-BENE-ID TO WS-RELATIVE-KEY-BENE
054600         REWRITE BENMAST-RECORD-AREA FROM BENEFICIO-MASTER-RECORD
054700             INVALID KEY
054800                 GO TO 990-ABORT-RUN.
054900         ADD 1 TO WS-DELETE-COUNT.
055000
055100 400-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500* EDITS THE INCOMING REQUEST.  REQ-NOME MUST NOT BE BLANK,
055600* REQ-VALOR MUST NOT BE NEGATIVE.  REQ-DESCRICAO IS ALWAYS
055700* OPTIONAL AND NEEDS NO EDIT SINCE THE PICTURE CLAUSE ALREADY
055800* CAPS IT AT 255 CHARACTERS.
055900*****************************************************************
056000 420-EDIT-BENEFICIO-REQUEST.
056100
056200     SET VALID-TRANSACTION TO TRUE.
056300     IF BR-BENE-NOME = SPACE
056400         MOVE "NOME DO BENEFICIO E OBRIGATORIO."
056500             TO WS-REJECT-REASON
056600         MOVE "N" TO VALID-TRANSACTION-SWITCH
056700     ELSE
056800     IF BR-BENE-VALOR < 0
056900         MOVE "SALDO INFORMADO NAO PODE SER NEGATIVO."
057000             TO WS-REJECT-REASON
057100         MOVE "N" TO VALID-TRANSACTION-SWITCH.
057200
057300 420-EXIT.
057400     EXIT.
057500
057600*****************************************************************
057700* WRITES A REJECTED TRANSACTION TO BENERR WITH ITS REASON TEXT
057800* AND BUMPS THE REJECT COUNT FOR THE END-OF-JOB TOTALS.
057900*****************************************************************
058000 380-WRITE-ERROR-TRANSACTION.
058100
058200     MOVE BR-TRANS-CODE TO BE-TRANS-CODE.
058300     MOVE BR-BENE-ID TO BE-BENE-ID.
058400     MOVE WS-REJECT-REASON TO BE-REASON.
058500     WRITE BENERR-RECORD-AREA FROM BENEFICIO-ERROR-RECORD.
058600     IF NOT BENERR-SUCCESSFUL
058700         GO TO 990-ABORT-RUN.
058800     ADD 1 TO WS-REJECT-COUNT.
058900
059000 380-EXIT.
059100     EXIT.
059200
059300*****************************************************************
059400* DISPLAYS END-OF-JOB CONTROL TOTALS FOR THE OPERATIONS LOG.
059500*****************************************************************
059600 900-PRINT-RUN-TOTALS.
059700
059800     DISPLAY "BENMNT01 - END OF JOB CONTROL TOTALS".
059900     DISPLAY "TRANSACTIONS READ      " WS-RECORD-COUNT.
060000     DISPLAY "BENEFICIOS ADDED        " WS-ADD-COUNT.
060100     DISPLAY "BENEFICIOS CHANGED      " WS-CHANGE-COUNT.
060200     DISPLAY "BENEFICIOS DELETED      " WS-DELETE-COUNT.
060300     DISPLAY "BENEFICIOS LISTED       " WS-LIST-COUNT.
060400     DISPLAY "BENEFICIOS FOUND        " WS-FIND-COUNT.
060500     DISPLAY "FIND-BY-ID NOT FOUND    " WS-FIND-NOTFOUND-COUNT.
060600     DISPLAY "TRANSACTIONS REJECTED   " WS-REJECT-COUNT.
060700
060800 900-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200* FATAL I/O ERROR ON BENMAST, BENCTL OR BENERR.  ADDED PR- PR-1190
061300* SO THE RUN STOPS INSTEAD OF CONTINUING AGAINST A MASTER  PR-1190
061400* MAY NOW BE INCONSISTENT.                                 PR-1190
061500*****************************************************************
061600 990-ABORT-RUN.
061700
061800     DISPLAY "BENMNT01 - FATAL I/O ERROR - RUN TERMINATED".
061900     DISPLAY "BENMAST STATUS " BENMAST-FILE-STATUS.
062000     DISPLAY "BENCTL  STATUS " BENCTL-FILE-STATUS.
062100     DISPLAY "BENERR  STATUS " BENERR-FILE-STATUS.
062200     DISPLAY "BENLST  STATUS " BENLST-FILE-STATUS.
062300     CLOSE BENREQ BENMAST BENCTL BENERR BENLST.
062400     STOP RUN.
