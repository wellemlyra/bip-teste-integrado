000100*****************************************************************
000200* PROGRAM-ID. BENXFR01.
000300* AUTHOR.     R. T. ALVES.
000400* INSTALLATION. BENECORP DATA PROCESSING CENTER.
000500* DATE-WRITTEN. 04/02/1986.
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* DATE       BY       REQUEST   DESCRIPTION
001200*-----------------------------------------------------------------
001300* 04/02/86   RTA      WO-0126   ORIGINAL PROGRAM - POSTS B WO-0126
001400*                               TRANSFERS BETWEEN TWO BENE WO-0126
001500*                               MASTER RECORDS FROM THE DA WO-0126
001600*                               TRANSFER EXTRACT.          WO-0126
001700* 09/02/86   RTA      WO-0144   SHARES THE BENCTL/BENMAST  WO-0144
001800*                               RELATIVE ORGANIZATION INTR WO-0144
001900*                               FOR BENMNT01 - BENE-ID IS  WO-0144
002000*                               RELATIVE RECORD NUMBER.    WO-0144
002100* 01/15/89   J.SILVA  CR-0348   ADDED BENRPT TRANSACTION L CR-0348
002200*                               OPERATIONS WAS AUDITING TR CR-0348
002300*                               FROM THE CONSOLE LOG ONLY. CR-0348
002400* 06/03/91   L.KRAMER CR-0544   INSUFFICIENT BALANCE NOW R CR-0544
002500*                               INSTEAD OF POSTING A NEGAT CR-0544
002600*                               FROM-BALANCE.              CR-0544
002700* 02/08/93   RTA      PR-0677   INACTIVE BENEFICIO ON EITH PR-0677
002800*                               OF A TRANSFER NOW REJECTS  PR-0677
002900*                               ONLY CHECKED ON THE FROM S PR-0677
003000* 08/14/96   M.PEREZ  CR-0762   SAME FROM/TO BENE-ID NOW R CR-0762
003100*                               BEFORE THE MASTER LOOKUP I CR-0762
003200*                               OF AFTER.                  CR-0762
003300* 01/11/97   L.KRAMER PR-0814   RUN TOTALS NOW DISPLAYED A PR-0814
003400*                               FOR OPERATIONS LOG REVIEW. PR-0814
003500*YR2000*08/17/98   RTA      CR-0902   CENTURY WINDOW ADDED CR-0902
003600*YR2000*                    WS-DATE BREAKOUT FOR THE RUN-D CR-0902
003700*YR2000*                    BANNER AND THE REPORT HEADING. CR-0902
003800*YR2000*                    OTHER CHANGE REQUIRED.         CR-0902
003900* 03/30/99   J.SILVA  CR-0955   Y2K CERTIFICATION SIGN-OFF CR-0955
004000* 10/05/04   D.OKAFOR PR-1190   FATAL WRITE/REWRITE ERRORS PR-1190
004100*                               BENMAST OR BENRPT NOW ABOR PR-1190
004200*                               RUN RATHER THAN CONTINUE W PR-1190
004300*                               DATA OR A SHORT REPORT.    PR-1190
004400* 11/19/07   M.PEREZ  CR-1271   FIXED BM-STATUS-VIEW - THE CR-1271
004500*                               FIELD WAS LEFT OUT OF THE  CR-1271
004600*                               COUNT SO BM-STAT-ATIVO LAN CR-1271
004700*                               THE DESCRICAO TAIL.  BOTH  CR-1271
004800*                               VIEWS NOW TRACED ON THE CO CR-1271
004900*                               UNDER THE DEBUG UPSI SWITC CR-1271
005000* 02/14/08   M.PEREZ  PR-1306   TL-AMOUNT AND TTL-AMOUNT-P PR-1306
005100*                               ONLY 10 DIGITS WIDE - BENM PR-1306
005200*                               TRANSFER AMOUNT ARE BOTH 1 PR-1306
005300*                               WIDENED BOTH EDITED FIELDS PR-1306
005400*                               ALSO TRIMMED HEADING-LINE- PR-1306
005500*                               134 BYTES - 2 OVER BENRPT' PR-1306
005600*****************************************************************
005700 IDENTIFICATION DIVISION.
005800
005900 PROGRAM-ID. BENXFR01.
006000 AUTHOR. R. T. ALVES.
006100 INSTALLATION. BENECORP DATA PROCESSING CENTER.
006200 DATE-WRITTEN. 04/02/1986.
006300 DATE-COMPILED.
006400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON STATUS IS DEBUG-DISPLAY-ON
007600            OFF STATUS IS DEBUG-DISPLAY-OFF.
007700
007800 INPUT-OUTPUT SECTION.
007900
008000 FILE-CONTROL.
008100
008200     SELECT BENXFER ASSIGN TO BENXFER.
008300
008400     SELECT BENMAST ASSIGN TO BENMAST
008500                     ORGANIZATION IS RELATIVE
008600                     ACCESS MODE IS DYNAMIC
008700                     RELATIVE KEY IS WS-RELATIVE-KEY-BENE
008800                     FILE STATUS IS BENMAST-FILE-STATUS.
008900
009000     SELECT BENRPT ASSIGN TO BENRPT
009100                     FILE STATUS IS BENRPT-FILE-STATUS.
009200
009300 DATA DIVISION.
009400
009500 FILE SECTION.
009600
009700 FD  BENXFER.
009800
009900 01  BENXFER-RECORD-AREA.
010000     05  FILLER                    PIC X(030).
010100
010200 FD  BENMAST.
010300
010400 01  BENMAST-RECORD-AREA.
010500     05  FILLER                    PIC X(380).
010600
010700 FD  BENRPT.
010800
010900 01  BENRPT-PRINT-AREA.
011000     05  FILLER                    PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300
011400 01  SWITCHES.
011500     05  BENXFER-EOF-SWITCH          PIC X(01) VALUE "N".
011600         88  BENXFER-EOF                       VALUE "Y".
011700     05  FROM-FOUND-SWITCH           PIC X(01) VALUE "Y".
011800         88  FROM-FOUND                        VALUE "Y".
011900     05  TO-FOUND-SWITCH             PIC X(01) VALUE "Y".
012000         88  TO-FOUND                          VALUE "Y".
012100     05  VALID-TRANSACTION-SWITCH    PIC X(01) VALUE "Y".
012200         88  VALID-TRANSACTION                 VALUE "Y".
012300
012400 01  FILE-STATUS-FIELDS.
012500     05  BENMAST-FILE-STATUS      PIC X(02).
012600         88  BENMAST-SUCCESSFUL           VALUE "00".
012700     05  BENRPT-FILE-STATUS       PIC X(02).
012800         88  BENRPT-SUCCESSFUL            VALUE "00".
012900
013000 77  WS-RELATIVE-KEY-BENE         PIC 9(09) COMP.
013100 77  WS-RECORD-COUNT              PIC 9(07) COMP VALUE ZERO.
013200 77  WS-ACCEPT-COUNT              PIC 9(07) COMP VALUE ZERO.
013300 77  WS-REJECT-COUNT              PIC 9(07) COMP VALUE ZERO.
013400 77  WS-LINE-COUNT                PIC 9(03) COMP VALUE 99.
013500 77  WS-LINES-ON-PAGE             PIC 9(03) COMP VALUE 55.
013600 77  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
013700
013800 01  WS-TOTAL-AMOUNT-POSTED       PIC S9(13)V9(02) COMP-3
013900                                   VALUE ZERO.
014000
014100 01  WS-REJECT-REASON             PIC X(60) VALUE SPACE.
014200
014300 01  WS-DATE-YYYYMMDD             PIC 9(08).
014400 01  WS-DATE-YYYYMMDD-R REDEFINES WS-DATE-YYYYMMDD.
014500     05  WS-DATE-CCYY              PIC 9(04).
014600     05  WS-DATE-MM                PIC 9(02).
014700     05  WS-DATE-DD                PIC 9(02).
014800
014900 01  TRANSFER-REQUEST-RECORD.
015000     05  TR-FROM-ID                PIC 9(09).
015100     05  TR-TO-ID                  PIC 9(09).
015200     05  TR-AMOUNT                 PIC S9(13)V9(02) COMP-3.
015300     05  FILLER                    PIC X(04).
015400
015500 01  BENEFICIO-MASTER-RECORD.
015600     05  BM-BENE-ID                PIC 9(09).
015700     05  BM-BENE-NOME              PIC X(100).
015800     05  BM-BENE-DESCRICAO         PIC X(255).
015900     05  BM-BENE-VALOR             PIC S9(13)V9(02) COMP-3.
016000     05  BM-BENE-ATIVO             PIC X(01).
016100         88  BM-ATIVO-YES                   VALUE "Y".
016200         88  BM-ATIVO-NO                     VALUE "N".
016300     05  FILLER                    PIC X(07).
016400
016500 01  BM-ALT-ID-VIEW REDEFINES BENEFICIO-MASTER-RECORD.
016600     05  BM-ALT-BENE-ID-X          PIC X(09).
016700     05  FILLER                    PIC X(371).
016800
016900 01  BM-STATUS-VIEW REDEFINES BENEFICIO-MASTER-RECORD.
017000     05  BM-STAT-BENE-ID           PIC 9(09).
017100     05  FILLER                    PIC X(363).
017200     05  BM-STAT-ATIVO             PIC X(01).
017300     05  FILLER                    PIC X(07).
017400
017500 01  FROM-MASTER-RECORD.
017600     05  FM-BENE-ID                PIC 9(09).
017700     05  FM-BENE-NOME              PIC X(100).
017800     05  FM-BENE-DESCRICAO         PIC X(255).
017900     05  FM-BENE-VALOR             PIC S9(13)V9(02) COMP-3.
018000     05  FM-BENE-ATIVO             PIC X(01).
018100         88  FM-ATIVO-YES                   VALUE "Y".
018200     05  FILLER                    PIC X(07).
018300
018400 01  TO-MASTER-RECORD.
018500     05  TM-BENE-ID                PIC 9(09).
018600     05  TM-BENE-NOME              PIC X(100).
018700     05  TM-BENE-DESCRICAO         PIC X(255).
018800     05  TM-BENE-VALOR             PIC S9(13)V9(02) COMP-3.
018900     05  TM-BENE-ATIVO             PIC X(01).
019000         88  TM-ATIVO-YES                   VALUE "Y".
019100     05  FILLER                    PIC X(07).
019200
019300*    TRAILING FILLER TRIMMED TO HOLD 132 02/14/08 PR-1306  PR-1306
019400 01  HEADING-LINE-1.
019500     05  FILLER          PIC X(07)   VALUE "DATE:  ".
019600     05  HL1-MM          PIC 9(02).
019700     05  FILLER          PIC X(01)   VALUE "/".
019800     05  HL1-DD          PIC 9(02).
019900     05  FILLER          PIC X(01)   VALUE "/".
020000     05  HL1-CCYY        PIC 9(04).
020100     05  FILLER          PIC X(12)   VALUE SPACE.
020200     05  FILLER          PIC X(30)   VALUE
020300             "BENEFICIO TRANSFER LOG       ".
020400     05  FILLER          PIC X(08)   VALUE "  PAGE: ".
020500     05  HL1-PAGE-NUMBER PIC ZZZ9.
020600     05  FILLER          PIC X(61)   VALUE SPACE.
020700
020800 01  HEADING-LINE-2.
020900     05  FILLER          PIC X(02)   VALUE SPACE.
021000     05  FILLER          PIC X(09)   VALUE "FROM-ID".
021100     05  FILLER          PIC X(11)   VALUE "TO-ID".
021200     05  FILLER          PIC X(18)   VALUE "AMOUNT".
021300     05  FILLER          PIC X(10)   VALUE "STATUS".
021400     05  FILLER          PIC X(60)   VALUE "REASON".
021500     05  FILLER          PIC X(22)   VALUE SPACE.
021600
021700*    TL-AMOUNT WIDENED TO 13 DIGITS 02/14/08 PR-1306       PR-1306
021800 01  TRANSFER-DETAIL-LINE.
021900     05  FILLER               PIC X(02)      VALUE SPACE.
022000     05  TL-FROM-ID            PIC 9(09).
022100     05  FILLER               PIC X(02)      VALUE SPACE.
022200     05  TL-TO-ID              PIC 9(09).
022300     05  FILLER               PIC X(02)      VALUE SPACE.
022400     05  TL-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
022500     05  FILLER               PIC X(02)      VALUE SPACE.
022600     05  TL-STATUS             PIC X(08).
022700     05  FILLER               PIC X(02)      VALUE SPACE.
022800     05  TL-REASON             PIC X(60).
022900     05  FILLER               PIC X(15)      VALUE SPACE.
023000
023100 01  TOTAL-LINE.
023200     05  FILLER               PIC X(02)      VALUE SPACE.
023300     05  FILLER               PIC X(22)      VALUE
023400             "TRANSACTIONS READ    ".
023500     05  TTL-RECORD-COUNT      PIC ZZZ,ZZ9.
023600     05  FILLER               PIC X(04)      VALUE SPACE.
023700     05  FILLER               PIC X(10)      VALUE "ACCEPTED".
023800     05  TTL-ACCEPT-COUNT      PIC ZZZ,ZZ9.
023900     05  FILLER               PIC X(04)      VALUE SPACE.
024000     05  FILLER               PIC X(10)      VALUE "REJECTED".
024100     05  TTL-REJECT-COUNT      PIC ZZZ,ZZ9.
024200     05  FILLER               PIC X(04)      VALUE SPACE.
024300     05  FILLER               PIC X(16)      VALUE
024400             "AMOUNT POSTED".
024500     05  TTL-AMOUNT-POSTED     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER               PIC X(12)      VALUE SPACE.
024700
024800 PROCEDURE DIVISION.
024900
025000*****************************************************************
025100* MAIN LINE.  OPENS THE TRANSFER EXTRACT, THE BENEFICIO MASTER
025200* AND THE TRANSFER LOG, PRINTS THE REPORT HEADING, THEN DRIVES
025300* ONE TRANSFER AT A TIME UNTIL END OF THE TRANSFER EXTRACT.
025400*****************************************************************
025500 000-PROCESS-TRANSFER-FILE.
025600
025700     PERFORM 100-DISPLAY-RUN-BANNER THRU 100-EXIT.
025800     OPEN INPUT  BENXFER
025900          I-O    BENMAST
026000          OUTPUT BENRPT.
026100     PERFORM 200-FORMAT-REPORT-HEADING THRU 200-EXIT.
026200     PERFORM 210-PRINT-HEADING-LINES THRU 210-EXIT.
026300     PERFORM 300-PROCESS-TRANSFER-RECORD THRU 300-EXIT
026400         UNTIL BENXFER-EOF.
026500     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
026600     CLOSE BENXFER
026700           BENMAST
026800           BENRPT.
026900     STOP RUN.
027000
027100*****************************************************************
027200* DISPLAYS THE JOB BANNER AND TODAY'S RUN DATE ON THE OPERATOR
027300* CONSOLE AT START OF THE RUN.
027400*****************************************************************
027500 100-DISPLAY-RUN-BANNER.
027600
027700     ACCEPT WS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
027800     DISPLAY "BENXFR01 - BENEFICIO BALANCE TRANSFER".
027900     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/"
028000             WS-DATE-CCYY.
028100
028200 100-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* MOVES TODAY'S DATE INTO THE REPORT HEADING LINE.
028700*****************************************************************
028800 200-FORMAT-REPORT-HEADING.
028900
029000     MOVE WS-DATE-MM TO HL1-MM.
029100     MOVE WS-DATE-DD TO HL1-DD.
029200     MOVE WS-DATE-CCYY TO HL1-CCYY.
029300
029400 200-EXIT.
029500     EXIT.
029600
029700*****************************************************************
029800* WRITES THE TWO HEADING LINES TO BENRPT AT THE TOP OF A NEW
029900* PAGE AND RESETS THE LINE COUNT.
030000*****************************************************************
030100 210-PRINT-HEADING-LINES.
030200
030300     ADD 1 TO WS-PAGE-COUNT.
030400     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER.
030500     WRITE BENRPT-PRINT-AREA FROM HEADING-LINE-1
030600         AFTER ADVANCING PAGE.
030700     IF NOT BENRPT-SUCCESSFUL
030800         GO TO 990-ABORT-RUN.
030900     WRITE BENRPT-PRINT-AREA FROM HEADING-LINE-2
031000         AFTER ADVANCING 2 LINES.
031100     IF NOT BENRPT-SUCCESSFUL
031200         GO TO 990-ABORT-RUN.
031300     MOVE 3 TO WS-LINE-COUNT.
031400
031500 210-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900* READS ONE TRANSFER REQUEST, VALIDATES IT IN RULE ORDER, POSTS
032000* IT WHEN ALL RULES PASS, AND PRINTS ONE DETAIL LINE PER
032100* TRANSACTION READ.
032200*****************************************************************
032300 300-PROCESS-TRANSFER-RECORD.
032400
032500     PERFORM 310-READ-TRANSFER-REQUEST THRU 310-EXIT.
032600     IF NOT BENXFER-EOF
032700         ADD 1 TO WS-RECORD-COUNT
032800         MOVE SPACE TO WS-REJECT-REASON
032900         SET VALID-TRANSACTION TO TRUE
033000         PERFORM 400-EDIT-TRANSFER-REQUEST THRU 400-EXIT
033100         IF VALID-TRANSACTION
033200             PERFORM 500-POST-TRANSFER THRU 500-EXIT
033300             ADD 1 TO WS-ACCEPT-COUNT
033400             ADD TR-AMOUNT TO WS-TOTAL-AMOUNT-POSTED
033500         ELSE
033600             ADD 1 TO WS-REJECT-COUNT
033700         END-IF
033800         PERFORM 600-PRINT-TRANSFER-LINE THRU 600-EXIT.
033900
034000 300-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400* READS THE NEXT TRANSFER REQUEST.  AT END OF FILE SETS THE EOF
034500* SWITCH SO THE DRIVING PERFORM IN 000 STOPS.
034600*****************************************************************
034700 310-READ-TRANSFER-REQUEST.
034800
034900     READ BENXFER INTO TRANSFER-REQUEST-RECORD
035000         AT END
035100             SET BENXFER-EOF TO TRUE.
035200
035300 310-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700* LOOKS UP THE FROM-SIDE BENEFICIO MASTER RECORD KEYED BY
035800* TR-FROM-ID.  TRACES THE ALPHANUMERIC ALTERNATE KEY VIEW OF THE
035900* RECORD FOUND ON THE CONSOLE WHEN THE OPERATOR TURNS THE DEBUG
036000* UPSI SWITCH ON.  CR-1271.                                CR-1271
036100*****************************************************************
036200 320-LOOKUP-FROM-MASTER.
036300
036400     MOVE TR-FROM-ID TO WS-RELATIVE-KEY-BENE.
036500     READ BENMAST INTO BENEFICIO-MASTER-RECORD
036600         INVALID KEY
036700             MOVE "N" TO FROM-FOUND-SWITCH
036800         NOT INVALID KEY
036900             SET FROM-FOUND TO TRUE
037000             MOVE BENEFICIO-MASTER-RECORD TO FROM-MASTER-RECORD.
037100     IF DEBUG-DISPLAY-ON AND FROM-FOUND
037200         DISPLAY "FROM MASTER MATCHED KEY " BM-ALT-BENE-ID-X.
037300
037400 320-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800* LOOKS UP THE TO-SIDE BENEFICIO MASTER RECORD KEYED BY
037900* TR-TO-ID.  TRACES THE QUICK ID-AND-STATUS VIEW OF THE RECORD
038000* FOUND ON THE CONSOLE WHEN THE OPERATOR TURNS THE DEBUG UPSI
038100* SWITCH ON.  CR-1271.                                     CR-1271
038200*****************************************************************
038300 330-LOOKUP-TO-MASTER.
038400
038500     MOVE TR-TO-ID TO WS-RELATIVE-KEY-BENE.
038600     READ BENMAST INTO BENEFICIO-MASTER-RECORD
038700         INVALID KEY
038800             MOVE "N" TO TO-FOUND-SWITCH
038900         NOT INVALID KEY
039000             SET TO-FOUND TO TRUE
039100             MOVE BENEFICIO-MASTER-RECORD TO TO-MASTER-RECORD.
039200     IF DEBUG-DISPLAY-ON AND TO-FOUND
039300         DISPLAY "TO MASTER ID " BM-STAT-BENE-ID
039400                 " STATUS " BM-STAT-ATIVO.
039500
039600 330-EXIT.
039700     EXIT.
039800
039900*****************************************************************
040000* DRIVES THE SIX TRANSFER RULES IN ORDER.  THE FIRST RULE THAT
040100* FAILS STOPS THE CHAIN - NO PARTIAL DEBIT/CREDIT IS EVER
040200* POSTED.
040300*****************************************************************
040400 400-EDIT-TRANSFER-REQUEST.
040500
040600     PERFORM 410-EDIT-DISTINCT-ACCOUNTS THRU 410-EXIT.
040700     IF VALID-TRANSACTION
040800         PERFORM 420-EDIT-POSITIVE-AMOUNT THRU 420-EXIT.
040900     IF VALID-TRANSACTION
041000         PERFORM 430-EDIT-EXISTENCE THRU 430-EXIT.
041100     IF VALID-TRANSACTION
041200         PERFORM 440-EDIT-ACTIVE-STATUS THRU 440-EXIT.
041300     IF VALID-TRANSACTION
041400         PERFORM 450-EDIT-SUFFICIENT-BALANCE THRU 450-EXIT.
041500
041600 400-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* RULE 1 - TR-FROM-ID AND TR-TO-ID MUST NOT BE THE SAME
042100* BENEFICIO.
042200*****************************************************************
042300 410-EDIT-DISTINCT-ACCOUNTS.
042400
042500     IF TR-FROM-ID = TR-TO-ID
042600         MOVE "ORIGEM E DESTINO NAO PODEM SER O MESMO BENEFICIO."
042700             TO WS-REJECT-REASON
042800         MOVE "N" TO VALID-TRANSACTION-SWITCH.
042900
043000 410-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* RULE 2 - TR-AMOUNT MUST BE STRICTLY GREATER THAN ZERO.
043500*****************************************************************
043600 420-EDIT-POSITIVE-AMOUNT.
043700
043800     IF TR-AMOUNT NOT > 0
043900         MOVE "VALOR DA TRANSFERENCIA DEVE SER MAIOR QUE ZERO."
044000             TO WS-REJECT-REASON
044100         MOVE "N" TO VALID-TRANSACTION-SWITCH.
044200
044300 420-EXIT.
044400     EXIT.
044500
044600*****************************************************************
044700* RULE 3 - BOTH THE FROM AND TO BENEFICIO RECORDS MUST EXIST ON
044800* BENMAST.
044900*****************************************************************
045000 430-EDIT-EXISTENCE.
045100
045200     PERFORM 320-LOOKUP-FROM-MASTER THRU 320-EXIT.
045300     PERFORM 330-LOOKUP-TO-MASTER THRU 330-EXIT.
045400     IF NOT FROM-FOUND OR NOT TO-FOUND
045500         MOVE "BENEFICIO DE ORIGEM/DESTINO NAO ENCONTRADO."
045600             TO WS-REJECT-REASON
045700         MOVE "N" TO VALID-TRANSACTION-SWITCH.
045800
045900 430-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300* RULE 4 - BOTH THE FROM AND TO BENEFICIO RECORDS MUST BE
046400* ACTIVE.
046500*****************************************************************
046600 440-EDIT-ACTIVE-STATUS.
046700
046800     IF NOT FM-ATIVO-YES OR NOT TM-ATIVO-YES
046900         MOVE
047000     "BENEFICIOS INATIVOS NAO PODEM PARTICIPAR DE TRANSFERENCIAS."
047100         TO WS-REJECT-REASON
047200         MOVE "N" TO VALID-TRANSACTION-SWITCH.
047300
047400 440-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800* RULE 5 - THE FROM BENEFICIO'S CURRENT BALANCE MUST BE AT
047900* LEAST THE TRANSFER AMOUNT.
048000*****************************************************************
048100 450-EDIT-SUFFICIENT-BALANCE.
048200
048300     IF FM-BENE-VALOR < TR-AMOUNT
048400         MOVE "SALDO INSUFICIENTE PARA TRANSFERENCIA."
048500             TO WS-REJECT-REASON
048600         MOVE "N" TO VALID-TRANSACTION-SWITCH.
048700
048800 450-EXIT.
048900     EXIT.
049000
049100*****************************************************************
049200* RULE 6 - POSTS THE TRANSFER.  DEBITS TR-AMOUNT FROM THE FROM
049300* RECORD, CREDITS IT TO THE TO RECORD, AND REWRITES BOTH.
049400*****************************************************************
049500 500-POST-TRANSFER.
049600
049700     SUBTRACT TR-AMOUNT FROM FM-BENE-VALOR.
049800     ADD TR-AMOUNT TO TM-BENE-VALOR.
049900     MOVE FM-BENE-ID TO WS-RELATIVE-KEY-BENE.
050000     MOVE FROM-MASTER-RECORD TO BENEFICIO-MASTER-RECORD.
050100     REWRITE BENMAST-RECORD-AREA FROM BENEFICIO-MASTER-RECORD
050200         INVALID KEY
050300             GO TO 990-ABORT-RUN.
050400     MOVE TM-BENE-ID TO WS-RELATIVE-KEY-BENE.
050500     MOVE TO-MASTER-RECORD TO BENEFICIO-MASTER-RECORD.
050600     REWRITE BENMAST-RECORD-AREA FROM BENEFICIO-MASTER-RECORD
050700         INVALID KEY
050800             GO TO 990-ABORT-RUN.
050900
051000 500-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400* PRINTS ONE DETAIL LINE TO BENRPT FOR THE TRANSACTION JUST
051500* PROCESSED, HEADING A NEW PAGE FIRST IF THE CURRENT PAGE IS
051600* FULL.
051700*****************************************************************
051800 600-PRINT-TRANSFER-LINE.
051900
052000     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
052100         PERFORM 210-PRINT-HEADING-LINES THRU 210-EXIT.
052200     MOVE TR-FROM-ID TO TL-FROM-ID.
052300     MOVE TR-TO-ID TO TL-TO-ID.
052400     MOVE TR-AMOUNT TO TL-AMOUNT.
052500     IF VALID-TRANSACTION
052600         MOVE "ACCEPTED" TO TL-STATUS
052700     ELSE
052800         MOVE "REJECTED" TO TL-STATUS.
052900     MOVE WS-REJECT-REASON TO TL-REASON.
053000     WRITE BENRPT-PRINT-AREA FROM TRANSFER-DETAIL-LINE
053100         AFTER ADVANCING 1 LINES.
053200     IF NOT BENRPT-SUCCESSFUL
053300         GO TO 990-ABORT-RUN.
053400     ADD 1 TO WS-LINE-COUNT.
053500
053600 600-EXIT.
053700     EXIT.
053800
053900*****************************************************************
054000* PRINTS THE CONTROL-TOTAL FOOTER LINE ON BENRPT AND DISPLAYS
054100* THE SAME TOTALS ON THE OPERATOR CONSOLE FOR THE OPERATIONS
054200* LOG.
054300*****************************************************************
054400 900-PRINT-RUN-TOTALS.
054500
054600     MOVE WS-RECORD-COUNT TO TTL-RECORD-COUNT.
054700     MOVE WS-ACCEPT-COUNT TO TTL-ACCEPT-COUNT.
054800     MOVE WS-REJECT-COUNT TO TTL-REJECT-COUNT.
054900     MOVE WS-TOTAL-AMOUNT-POSTED TO TTL-AMOUNT-POSTED.
055000     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
055100         PERFORM 210-PRINT-HEADING-LINES THRU 210-EXIT.
055200     WRITE BENRPT-PRINT-AREA FROM TOTAL-LINE
055300         AFTER ADVANCING 2 LINES.
055400     IF NOT BENRPT-SUCCESSFUL
055500         GO TO 990-ABORT-RUN.
055600     DISPLAY "BENXFR01 - END OF JOB CONTROL TOTALS".
055700     DISPLAY "TRANSFERS READ         " WS-RECORD-COUNT.
055800     DISPLAY "TRANSFERS ACCEPTED     " WS-ACCEPT-COUNT.
055900     DISPLAY "TRANSFERS REJECTED     " WS-REJECT-COUNT.
056000     DISPLAY "TOTAL AMOUNT POSTED    " WS-TOTAL-AMOUNT-POSTED.
056100
056200 900-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600* FATAL I/O ERROR ON BENMAST OR BENRPT.  ADDED PR-1190 SO  PR-1190
056700* RUN STOPS INSTEAD OF CONTINUING AGAINST A MASTER OR A RE PR-1190
056800* THAT MAY NOW BE INCONSISTENT.                            PR-1190
056900*****************************************************************
057000 990-ABORT-RUN.
057100
057200     DISPLAY "BENXFR01 - FATAL I/O ERROR - RUN TERMINATED".
057300     DISPLAY "BENMAST STATUS " BENMAST-FILE-STATUS.
057400     DISPLAY "BENRPT  STATUS " BENRPT-FILE-STATUS.
057500     CLOSE BENXFER BENMAST BENRPT.
057600     STOP RUN.
